000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                 *
000040*      ptwhist.cpy                                             *
000045*      (C) Copyright Midland Data Services 1988, 2009.         *
000050*      All Rights Reserved.                                    *
000060*                                                              *
000070* Element of the Point Ledger nightly reconciliation suite     *
000080*               @BANNER_END@                                   *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120* The description of the POINT-HISTORY movement record is
000130* placed in a copy book so that PTLEDG (which appends one
000140* record per applied movement) and PTLHIST (which scans and
000150* sorts them back for a user) share one definition of it.
000160* PTHIST is append-only SEQUENTIAL - PTLEDG always opens it
000170* EXTEND and PTLHIST always opens it INPUT for a full scan.
000180*
000190*    AMENDMENT HISTORY
000200*
000210*      DATE         AUTHOR          DESCRIPTION
000220*      04/12/2004   R.OKAFOR        ORIGINAL - PT-0001
000230*      19/08/2006   R.OKAFOR        ADDED PTW-HIST-UPDATE-SPLIT
000240*                                   REDEFINE FOR DUMP READING
000250*
000260 01  PTW-POINT-HISTORY-REC.
000270*
000280* Sequential identifier assigned by PTLEDG on append; the file
000290* itself is not guaranteed to be in this order, which is why
000300* PTLHIST sorts on it before returning a user's history.
000310*
000320     05  PTW-HIST-ID                    PIC 9(18).
000330*
000340* The user the movement belongs to.
000350*
000360     05  PTW-HIST-USER-ID               PIC 9(18).
000370*
000380* Magnitude of the movement itself, not the resulting balance.
000390* Always positive for both CHARGE and USE entries - a USE entry
000400* records the amount spent, never a negative delta.
000410*
000420     05  PTW-HIST-AMOUNT                PIC S9(15).
000430*
000440* CHARGE means a top-up, USE means a spend.
000450*
000460     05  PTW-HIST-TXN-TYPE              PIC X(6).
000470         88  PTW-HIST-IS-CHARGE                VALUE 'CHARGE'.
000480         88  PTW-HIST-IS-USE                   VALUE 'USE   '.
000490*
000500* Epoch-millisecond timestamp the movement was recorded.
000510*
000520     05  PTW-HIST-UPDATE-MILLIS         PIC 9(18).
000530     05  PTW-HIST-UPDATE-SPLIT REDEFINES PTW-HIST-UPDATE-MILLIS.
000540         10  PTW-HIST-UPDATE-SECS        PIC 9(11).
000550         10  PTW-HIST-UPDATE-MSPART      PIC 9(7).
000560*
000570     05  FILLER                         PIC X(15) VALUE SPACES.
