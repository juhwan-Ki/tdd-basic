000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                 *
000040*      ptwlits.cpy                                             *
000045*      (C) Copyright Midland Data Services 1988, 2009.         *
000050*      All Rights Reserved.                                    *
000060*                                                              *
000070* Element of the Point Ledger nightly reconciliation suite     *
000080*               @BANNER_END@                                   *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120* Various values which you might wish to modify are placed in
000130* one copy book in order to make those sorts of changes more
000140* easily. This includes the point-policy constants issued by
000150* the Accounts Office (minimum/maximum movement, wallet
000160* ceiling, charge/use unit) and the logical file names used
000170* throughout the suite.
000180*
000190*    AMENDMENT HISTORY
000200*
000210*      DATE         AUTHOR          DESCRIPTION
000220*      04/12/2004   R.OKAFOR        ORIGINAL - PT-0001
000230*      11/03/2009   J.FENWICK       Y2K FOLLOW-UP: WIDENED
000240*                                   PTW-LITS-MAX-HIST-ENTRIES
000250*                                   PER PT-0118
000260*
000270     05  PTW-LITS-POLICY.
000280*
000290* The minimum and maximum movement accepted for either a
000300* charge (top-up) or a use (spend) request.
000310*
000320         10  PTW-LITS-MIN-AMOUNT         PIC 9(9)  VALUE 1000.
000330         10  PTW-LITS-MAX-AMOUNT         PIC 9(9)  VALUE
000340             1000000.
000350*
000360* A wallet may never be carried above this ceiling, and a
000370* charge amount must land on this unit; a use amount must
000380* land on the finer unit below.
000390*
000400         10  PTW-LITS-MAX-BALANCE        PIC 9(9)  VALUE
000410             1000000.
000420         10  PTW-LITS-CHARGE-UNIT        PIC 9(9)  VALUE
000430             10000.
000440         10  PTW-LITS-USE-UNIT           PIC 9(9)  VALUE 1000.
000445         10  FILLER                      PIC X(9)  VALUE SPACES.
000450*
000460 01  FILLER.
000470*
000480* Logical file names, kept here so a DD/SELECT-ASSIGN rename
000490* never has to be hunted for through the procedure division.
000500*
000510     05  PTW-LITS-FILES-USERPNT          PIC X(8)  VALUE
000520         'USERPNT '.
000530     05  PTW-LITS-FILES-PTHIST           PIC X(8)  VALUE
000540         'PTHIST  '.
000550     05  PTW-LITS-FILES-TRANIN           PIC X(8)  VALUE
000560         'TRANIN  '.
000570     05  PTW-LITS-FILES-TRANOUT          PIC X(8)  VALUE
000580         'TRANOUT '.
000590     05  FILLER                          PIC X(16) VALUE SPACES.
000600*
000610 01  FILLER.
000620*
000630* The history table built up by PTLHIST to hold one user's
000640* movements while they are sorted into HISTORY-ID order. Widened
000650* from 200 to 999 in the Y2K follow-up pass once year-end
000660* reconciliation volumes made the old limit too tight.
000670*
000680     05  PTW-LITS-MAX-HIST-ENTRIES       PIC 9(4) COMP VALUE
000690         999.
000700     05  FILLER                          PIC X(10) VALUE SPACES.
