000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                 *
000040*      ptwtran.cpy                                             *
000045*      (C) Copyright Midland Data Services 1988, 2009.         *
000050*      All Rights Reserved.                                    *
000060*                                                              *
000070* Element of the Point Ledger nightly reconciliation suite     *
000080*               @BANNER_END@                                   *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120* The description of one input request read by PTLDRV from
000130* TRANIN is placed in a copy book so the layout only has to
000140* change in one place if the feed from the Accounts Office is
000150* ever widened. TRANIN is fixed-width LINE SEQUENTIAL, one
000160* request per line.
000170*
000180*    AMENDMENT HISTORY
000190*
000200*      DATE         AUTHOR          DESCRIPTION
000210*      04/12/2004   R.OKAFOR        ORIGINAL - PT-0001
000215*      11/03/2011   J.FENWICK       ADDED PTW-TRAN-USER-ID-X SO
000216*                                   PTLDRV CAN EDIT-CHECK THE
000217*                                   USER-ID ON A DAMAGED TRANIN
000218*                                   LINE BEFORE TRUSTING IT,
000219*                                   PT-0125
000220*
000230 01  PTW-TRANSACTION-REC.
000240*
000250* The operation requested. AMOUNT is only meaningful for a
000260* CHARGE or a USE request - it is left blank-filled by the
000270* Accounts Office feed on a BALANCE-INQUIRY or HISTORY-INQUIRY
000280* line.
000290*
000300     05  PTW-TRAN-OP-CODE               PIC X(16).
000310         88  PTW-TRAN-OP-CHARGE                VALUE 'CHARGE'.
000320         88  PTW-TRAN-OP-USE                   VALUE 'USE'.
000330         88  PTW-TRAN-OP-BALANCE               VALUE
000340             'BALANCE-INQUIRY'.
000350         88  PTW-TRAN-OP-HISTORY               VALUE
000360             'HISTORY-INQUIRY'.
000370*
000380     05  PTW-TRAN-USER-ID               PIC 9(18).
000381*
000382* Alternate view of the user-id field, tested by PTLDRV against
000383* the DIGITS-ONLY class before PTW-TRAN-USER-ID is trusted, since
000384* the Accounts Office feed has on occasion shown up with a blank
000385* or alpha-filled user-id on a damaged TRANIN line - PT-0125.
000386*
000387     05  PTW-TRAN-USER-ID-X REDEFINES PTW-TRAN-USER-ID
000388             PIC X(18).
000389*
000390     05  PTW-TRAN-AMOUNT                PIC S9(15).
000400*
000410* Alternate view of the amount field used only to test whether
000420* the Accounts Office left it blank on an inquiry line, since a
000430* blank PIC S9(15) cannot be tested NUMERIC directly.
000440*
000450     05  PTW-TRAN-AMOUNT-X REDEFINES PTW-TRAN-AMOUNT
000460             PIC X(15).
000470*
000480     05  FILLER                         PIC X(10) VALUE SPACES.
