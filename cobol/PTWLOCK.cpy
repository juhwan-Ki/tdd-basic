000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                 *
000040*      ptwlock.cpy                                             *
000045*      (C) Copyright Midland Data Services 1988, 2009.         *
000050*      All Rights Reserved.                                    *
000060*                                                              *
000070* Element of the Point Ledger nightly reconciliation suite     *
000080*               @BANNER_END@                                   *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120* The description of the pre-operation balance snapshot is
000130* placed in a copy book as a matter of convenience. It is only
000140* used in PTLEDG but could, theoretically, be used in some
000150* other program that applies a two-step write.
000160*
000170* A snapshot is taken of the USER-POINT balance immediately
000180* before it is rewritten for a charge or a use, and is only
000190* consulted again if the following POINT-HISTORY write fails -
000200* in which case PTLEDG rewrites USERPNT from this copy instead
000210* of the new balance, so the two files never disagree.
000220*
000230*    AMENDMENT HISTORY
000240*
000250*      DATE         AUTHOR          DESCRIPTION
000260*      04/12/2004   R.OKAFOR        ORIGINAL - PT-0001
000270*
000280     05  PTW-SNAP-REC.
000290*
000300* The user is the Primary Record Identifier.
000310*
000320         10  PTW-SNAP-USER-ID            PIC 9(18) VALUE ZERO.
000330*
000340* The movement that triggered the snapshot, kept for the
000350* diagnostic text written to TRANOUT if a rollback occurs.
000360*
000370         10  PTW-SNAP-OWNER.
000380             15  PTW-SNAP-OPERATION      PIC X(6)  VALUE SPACES.
000390                 88  PTW-SNAP-IS-CHARGE         VALUE 'CHARGE'.
000400                 88  PTW-SNAP-IS-USE            VALUE 'USE   '.
000410*
000420* The balance read at the start of the operation, before the
000430* movement was applied. This is the value re-written to
000440* USERPNT if the history write that follows fails.
000450*
000460         10  PTW-SNAP-PRE-BALANCE        PIC S9(15) VALUE ZERO.
000470*
000480* The snapshot has a limited lifetime - it is only good for the
000490* one request that took it, and is cleared at the top of every
000500* charge/use request so a stale snapshot can never be replayed
000510* against the wrong user.
000520*
000530         10  PTW-SNAP-TAKEN-IND          PIC X VALUE 'N'.
000540             88  PTW-SNAP-TAKEN                VALUE 'Y'.
000550             88  PTW-SNAP-NOT-TAKEN            VALUE 'N'.
000560*
000570         10  FILLER                      PIC X(4) VALUE SPACES.
