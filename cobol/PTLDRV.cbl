000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PTLDRV.
000300 AUTHOR.        R. OKAFOR.
000310 INSTALLATION.  MIDLAND DATA SERVICES.
000320 DATE-WRITTEN.  JANUARY 1989.
000330 DATE-COMPILED.
000335 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY. NOT FOR
000336                DISCLOSURE OUTSIDE THE ACCOUNTS OFFICE.
000340*
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      ptldrv.cbl                                             *
000345*      (C) Copyright Midland Data Services 1989, 2009.        *
000346*      All Rights Reserved.                                   *
000347*                                                             *
000348* Element of the Point Ledger nightly reconciliation suite     *
000349*               @BANNER_END@                                  *
000350*-------------------------------------------------------------*
000351*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* This is the batch driver for the Point Ledger nightly run.
000500* It reads one request per line from TRANIN, CALLs PTLEDG or
000600* PTLHIST to apply or answer it, and writes one result line to
000700* TRANOUT per request read - this is the only program in the
000800* suite that knows about TRANIN/TRANOUT; PTLEDG and PTLHIST are
000900* written so that an on-line transaction could CALL them in
001000* just the same way, should the Accounts Office ever want one.
001010*
001020* TRANIN carries one of four requests per line - CHARGE, USE,
001030* BALANCE-INQUIRY or HISTORY-INQUIRY - see PTWTRAN. The result
001040* written to TRANOUT always echoes the request together with
001050* PTW-ERRH's classification of the outcome - see PTWLINK.
001060*
001070* A CLOSE signal is sent to PTLEDG once TRANIN is exhausted so
001080* USERPNT and PTHIST are closed down tidily - see PTLEDG's own
001090* W-CLOSE-FILES.
001100*
001110***************************************************************
001120*     AMENDMENT HISTORY
001130*
001140*      DATE         AUTHOR          DESCRIPTION
001150*
001160*      09/01/1989   R.OKAFOR        ORIGINAL - PT-0007
001170*      17/02/1989   R.OKAFOR        ADDED THE USE-POINTS PATH
001180*                                   TO MATCH PT-0006 IN PTLEDG
001190*      30/08/1991   M.DSOUZA        RUN NOW SENDS A CLOSE
001200*                                   SIGNAL TO PTLEDG AT END OF
001210*                                   TRANIN RATHER THAN LEAVING
001220*                                   USERPNT/PTHIST FOR THE NEXT
001230*                                   STEP TO FIND STILL OPEN,
001240*                                   PT-0042
001250*      14/01/1994   M.DSOUZA        ADDED THE CONTROL-TOTALS
001260*                                   DISPLAY AT END OF RUN,
001270*                                   PT-0071
001280*      22/11/1996   S.PLATT         REQUESTS-IN-ERROR COUNT
001290*                                   ADDED TO THE CONTROL TOTALS
001300*                                   SO OPERATIONS CAN SPOT A BAD
001310*                                   RUN FROM THE JOB LOG ALONE,
001320*                                   PT-0088
001330*      08/09/1998   S.PLATT         Y2K: WS-RUN-TIMESTAMP NOW
001340*                                   CARRIES A FOUR-DIGIT YEAR
001350*                                   (WAS TWO), PT-0101
001360*      19/08/2006   R.OKAFOR        TRANOUT NOW CARRIES THE
001370*                                   PTWERRH REASON TEXT, NOT
001380*                                   JUST THE CLASS CODE,
001390*                                   PT-0114
001400*
001410***************************************************************
001420*     FILES
001430*
001440*     TRANIN  - PTW-LITS-FILES-TRANIN  (LINE SEQUENTIAL, INPUT)
001450*     TRANOUT - PTW-LITS-FILES-TRANOUT (LINE SEQUENTIAL, OUTPUT)
001460*
001470***************************************************************
001480*     UTILITIES
001490*
001500***************************************************************
001510*     COPYBOOKS
001520*
001530*     PTWLITS - Common working storage: policy constants and
001540*               logical file names.
001550*     PTWTRAN - Working storage layout of one TRANIN request.
001560*     PTWLINK - Parameter layout of the data passed to PTLEDG
001570*               and PTLHIST.
001580*
001590***************************************************************
001600*
001610 ENVIRONMENT DIVISION.
001620 CONFIGURATION SECTION.
001630 SPECIAL-NAMES.
001640*
001641* DIGITS-ONLY is used by Y-DISPATCH-REQUEST to edit-check the
001642* USER-ID field read off TRANIN before it is trusted - see
001643* PTW-TRAN-USER-ID-X in PTWTRAN. This program owns no printer
001644* file, so no C01/TOP-OF-FORM mnemonic is declared here.
001645*
001646     CLASS DIGITS-ONLY IS '0' THRU '9'.
001647*
001648 INPUT-OUTPUT SECTION.
001649 FILE-CONTROL.
001650*
001651     SELECT TRANIN-FILE ASSIGN TO TRANIN
001652            ORGANIZATION IS LINE SEQUENTIAL
001653            FILE STATUS IS WS-TRANIN-STATUS.
001654*
001655     SELECT TRANOUT-FILE ASSIGN TO TRANOUT
001656            ORGANIZATION IS LINE SEQUENTIAL
001657            FILE STATUS IS WS-TRANOUT-STATUS.
001658*
001659 DATA DIVISION.
001660 FILE SECTION.
001661*
001662 FD  TRANIN-FILE.
001663*
001664     COPY PTWTRAN.
001665*
001666 FD  TRANOUT-FILE.
001667*
001668* The result line written for every request read. PTW-RSLT-
001669* BALANCE-X is a spare alphanumeric view of the balance field,
001670* kept for Operations to eyeball a TRANOUT record in a dump
001671* without having to decode the sign nibble by hand.
001672*
001673 01  PTW-RESULT-REC.
001674     05  PTW-RSLT-OP-CODE               PIC X(16).
001675     05  PTW-RSLT-USER-ID               PIC 9(18).
001676     05  PTW-RSLT-AMOUNT                PIC S9(15).
001677     05  PTW-RSLT-STATUS                PIC X(2).
001678     05  PTW-RSLT-BALANCE               PIC S9(15).
001679     05  PTW-RSLT-BALANCE-X REDEFINES PTW-RSLT-BALANCE
001680             PIC X(15).
001681     05  PTW-RSLT-HIST-COUNT            PIC 9(4).
001682     05  PTW-RSLT-REASON-TEXT           PIC X(40).
001683     05  FILLER                         PIC X(10) VALUE SPACES.
001683A*
001683B* A HISTORY-INQUIRY's sorted entries do not fit in PTW-RESULT-REC
001683C* above, which carries only the count; one of these is written to
001683D* TRANOUT for each of the PTL-LINK-HIST-COUNT entries PTLHIST
001683E* handed back in PTL-LINK-HIST-TABLE, immediately following the
001683F* PTW-RESULT-REC line for the inquiry itself, so the Accounts
001683G* Office's downstream job sees the full, ID-ascending history and
001683H* not just how many rows there were.
001683I*
001683J 01  PTW-RSLT-HIST-DETAIL-REC.
001683K     05  PTW-RSLT-HD-OP-CODE            PIC X(16)
001683L             VALUE 'HISTORY-DETAIL'.
001683M     05  PTW-RSLT-HD-USER-ID            PIC 9(18).
001683N     05  PTW-RSLT-HD-SEQ                PIC 9(4).
001683O     05  PTW-RSLT-HD-HIST-ID            PIC 9(18).
001683P     05  PTW-RSLT-HD-HIST-AMT           PIC S9(15).
001683Q     05  PTW-RSLT-HD-HIST-TYPE          PIC X(6).
001683R     05  PTW-RSLT-HD-HIST-MILLIS        PIC 9(18).
001683S     05  FILLER                         PIC X(5)  VALUE SPACES.
001684*
001685 WORKING-STORAGE SECTION.
001686*
001687* File-status and control-switch scalars that never travel as
001688* part of a larger MOVE are declared here as standalone
001689* 77-level items, ahead of the 01-level work areas below.
001690*
001691 77  WS-TRANIN-STATUS              PIC XX    VALUE SPACES.
001692 77  WS-TRANOUT-STATUS             PIC XX    VALUE SPACES.
001693 77  WS-MORE-TRANSACTIONS-SW       PIC X     VALUE 'Y'.
001694     88  WS-MORE-TRANSACTIONS             VALUE 'Y'.
001695     88  WS-NO-MORE-TRANSACTIONS          VALUE 'N'.
001695A 77  WS-HIST-DETAIL-IDX            PIC 9(4)  COMP VALUE ZERO.
001696*
001697*    Store eye-catcher details to aid dump reading
001698*
001699 01  WS-DEBUG-DETAILS.
001700     05  FILLER                     PIC X(32)
001701           VALUE 'PTLDRV-------WORKING STORAGE  '.
001702     05  FILLER                     PIC X     VALUE SPACE.
001703*
001704 01  FILLER.
001705*
001706     05  WS-PROGRAM-NAME               PIC X(8)  VALUE 'PTLDRV'.
001706A    05  FILLER                        PIC X(4)  VALUE SPACES.
001707*
002230* Job-start timestamp, displayed on the operator console at the
002240* head of the control-totals report. Built the same way as the
002250* informational stamp in PTLEDG - see PTLEDG's ZA-STAMP-UPDATE-
002260* MILLIS - rather than with an intrinsic FUNCTION.
002270*
002280 01  WS-RUN-TIMESTAMP                  PIC 9(16) VALUE ZERO.
002290 01  WS-RUN-TIMESTAMP-SPLIT REDEFINES WS-RUN-TIMESTAMP.
002300     05  WS-RUN-DATE-PART              PIC 9(8).
002310     05  WS-RUN-TIME-PART              PIC 9(8).
002320*
002330 01  WS-RUN-TOTALS.
002340     05  WS-RUN-TOTAL-COUNT            PIC 9(7)  COMP
002350             VALUE ZERO.
002360     05  WS-RUN-CHARGE-COUNT           PIC 9(7)  COMP
002370             VALUE ZERO.
002380     05  WS-RUN-USE-COUNT              PIC 9(7)  COMP
002390             VALUE ZERO.
002400     05  WS-RUN-BALANCE-COUNT          PIC 9(7)  COMP
002410             VALUE ZERO.
002420     05  WS-RUN-HISTORY-COUNT          PIC 9(7)  COMP
002430             VALUE ZERO.
002440     05  WS-RUN-ERROR-COUNT            PIC 9(7)  COMP
002450             VALUE ZERO.
002460     05  FILLER                        PIC X(4)  VALUE SPACES.
002470*
002480* Various values which you might wish to modify are placed in
002490* one copy book in order to make those sorts of changes more
002500* easily.
002510*
002520 01  FILLER.
002530     05  FILLER                        PIC X(36) VALUE
002540         '********  PTWLITS COPYBOOK  ********'.
002550     COPY PTWLITS.
002560*
002570 EJECT.
002580 LINKAGE SECTION.
002590*
002600* PTLDRV owns no incoming parameters of its own - it is the top
002610* of the run unit - but the interface it builds for PTLEDG and
002620* PTLHIST is described in a copy book in order to ensure
002630* consistency between the three programs.
002640*
002650 01  PTL-LINK-AREA.
002660     COPY PTWLINK.
002670*
002680 EJECT.
002690 PROCEDURE DIVISION.
002700*
002710 PTLDRV-MAIN SECTION.
002720*
002730 PTLDRV-010.
002740     ACCEPT WS-RUN-DATE-PART FROM DATE YYYYMMDD.
002750     ACCEPT WS-RUN-TIME-PART FROM TIME.
002760     DISPLAY 'PTLDRV - POINT LEDGER NIGHTLY RUN STARTING  '
002770         WS-RUN-TIMESTAMP.
002780*
002790     PERFORM V-OPEN-FILES.
002800     PERFORM W-PROCESS-TRANSACTIONS UNTIL WS-NO-MORE-TRANSACTIONS.
002810     PERFORM X-CLOSE-DOWN.
002820*
002830     STOP RUN.
002840*
002850 END-PTLDRV-MAIN.
002860     EXIT.
002870     EJECT.
002880*
002890 V-OPEN-FILES SECTION.
002900*
002910 V-010.
002920     OPEN INPUT  TRANIN-FILE.
002930     OPEN OUTPUT TRANOUT-FILE.
002940     SET WS-MORE-TRANSACTIONS TO TRUE.
002950     PERFORM V-020-READ-NEXT-TRANSACTION.
002960*
002970 END-V-OPEN-FILES.
002980     EXIT.
002990     EJECT.
003000*
003010 V-020-READ-NEXT-TRANSACTION.
003020     READ TRANIN-FILE
003030         AT END SET WS-NO-MORE-TRANSACTIONS TO TRUE
003040     END-READ.
003050     EJECT.
003060*
003070 W-PROCESS-TRANSACTIONS SECTION.
003080*
003090 W-010.
003100     ADD 1 TO WS-RUN-TOTAL-COUNT.
003110     PERFORM Y-DISPATCH-REQUEST.
003120     PERFORM Z-WRITE-RESULT-LINE.
003130     PERFORM V-020-READ-NEXT-TRANSACTION.
003140*
003150 END-W-PROCESS-TRANSACTIONS.
003160     EXIT.
003170     EJECT.
003180*
003190 Y-DISPATCH-REQUEST SECTION.
003200*
003210* The request just read from TRANIN is restated into
003220* PTL-LINK-AREA and handed to whichever of PTLEDG or PTLHIST
003230* answers it.
003240*
003250 Y-010.
003260     MOVE PTW-TRAN-OP-CODE TO PTL-LINK-OP-CODE.
003270     MOVE PTW-TRAN-USER-ID TO PTL-LINK-USER-ID.
003275*
003276* The Accounts Office leaves AMOUNT blank-filled on a BALANCE-
003277* INQUIRY or HISTORY-INQUIRY line; PTW-TRAN-AMOUNT-X is tested
003278* here rather than PTW-TRAN-AMOUNT itself, since a blank
003279* PIC S9(15) cannot be tested NUMERIC directly, and a blank
003280* moved straight into a signed numeric PTL-LINK-AMOUNT would
003281* leave an unpredictable value for CHARGE/USE to see were the
003282* op-code ever garbled on the feed.
003283*
003284     IF  PTW-TRAN-AMOUNT-X = SPACES
003285         MOVE ZERO TO PTL-LINK-AMOUNT
003286     ELSE
003287         MOVE PTW-TRAN-AMOUNT TO PTL-LINK-AMOUNT
003288     END-IF.
003290     MOVE ZERO             TO PTL-LINK-BALANCE.
003300     MOVE ZERO             TO PTL-LINK-HIST-COUNT.
003310     MOVE '00'             TO PTL-LINK-STATUS.
003320     MOVE SPACES           TO PTL-LINK-REASON-TEXT.
003321*
003322* USER-ID comes straight off TRANIN unedited; PTW-TRAN-USER-ID-X
003323* is tested against the DIGITS-ONLY class declared in SPECIAL-
003324* NAMES above so a garbled or alpha-filled feed line is rejected
003325* here rather than surfacing as a lookup failure deep in PTLEDG.
003326*
003327     IF  PTW-TRAN-USER-ID-X IS NOT DIGITS-ONLY
003328         SET PTL-LINK-ERR-ARGUMENT TO TRUE
003329         MOVE 'USER ID ON TRANIN IS NOT NUMERIC'
003330             TO PTL-LINK-REASON-TEXT
003331     END-IF.
003332*
003340 Y-020.
003341     IF  NOT PTL-LINK-OK
003342         GO TO Y-020-EXIT
003343     END-IF.
003344*
003350     EVALUATE TRUE
003360         WHEN PTW-TRAN-OP-CHARGE
003370             CALL 'PTLEDG' USING PTL-LINK-AREA
003380             ADD 1 TO WS-RUN-CHARGE-COUNT
003390         WHEN PTW-TRAN-OP-USE
003400             CALL 'PTLEDG' USING PTL-LINK-AREA
003410             ADD 1 TO WS-RUN-USE-COUNT
003420         WHEN PTW-TRAN-OP-BALANCE
003430             CALL 'PTLEDG' USING PTL-LINK-AREA
003440             ADD 1 TO WS-RUN-BALANCE-COUNT
003450         WHEN PTW-TRAN-OP-HISTORY
003460             CALL 'PTLHIST' USING PTL-LINK-AREA
003470             ADD 1 TO WS-RUN-HISTORY-COUNT
003480         WHEN OTHER
003490             SET PTL-LINK-ERR-ARGUMENT TO TRUE
003500             MOVE 'UNRECOGNISED OPERATION CODE ON TRANIN'
003510                 TO PTL-LINK-REASON-TEXT
003520     END-EVALUATE.
003530*
003540 Y-020-EXIT.
003541     IF  NOT PTL-LINK-OK
003550         ADD 1 TO WS-RUN-ERROR-COUNT
003560     END-IF.
003570*
003580 END-Y-DISPATCH-REQUEST.
003590     EXIT.
003600     EJECT.
003610*
003620 Z-WRITE-RESULT-LINE SECTION.
003630*
003640 Z-010.
003650     MOVE PTL-LINK-OP-CODE     TO PTW-RSLT-OP-CODE.
003660     MOVE PTL-LINK-USER-ID     TO PTW-RSLT-USER-ID.
003670     MOVE PTL-LINK-AMOUNT      TO PTW-RSLT-AMOUNT.
003680     MOVE PTL-LINK-STATUS      TO PTW-RSLT-STATUS.
003690     MOVE PTL-LINK-BALANCE     TO PTW-RSLT-BALANCE.
003700     MOVE PTL-LINK-HIST-COUNT  TO PTW-RSLT-HIST-COUNT.
003710     MOVE PTL-LINK-REASON-TEXT TO PTW-RSLT-REASON-TEXT.
003720*
003730     WRITE PTW-RESULT-REC.
003740*
003750     IF  WS-TRANOUT-STATUS NOT = '00'
003760         DISPLAY 'PTLDRV - UNABLE TO WRITE TRANOUT RECORD, '
003770             'STATUS=' WS-TRANOUT-STATUS
003780     END-IF.
003785*
003786     IF  PTL-LINK-OP-HISTORY AND PTL-LINK-OK
003787         PERFORM Z-020-WRITE-ONE-HIST-LINE THRU Z-020-EXIT
003788             VARYING WS-HIST-DETAIL-IDX FROM 1 BY 1
003789             UNTIL WS-HIST-DETAIL-IDX > PTL-LINK-HIST-COUNT
003790     END-IF.
003791*
003791A    GO TO END-Z-WRITE-RESULT-LINE.
003791B*
003795 Z-020-WRITE-ONE-HIST-LINE.
003796     MOVE PTL-LINK-USER-ID TO PTW-RSLT-HD-USER-ID.
003797     MOVE WS-HIST-DETAIL-IDX TO PTW-RSLT-HD-SEQ.
003798     MOVE PTL-LINK-HIST-ID (WS-HIST-DETAIL-IDX)
003799         TO PTW-RSLT-HD-HIST-ID.
003799A    MOVE PTL-LINK-HIST-AMT (WS-HIST-DETAIL-IDX)
003799B        TO PTW-RSLT-HD-HIST-AMT.
003799C    MOVE PTL-LINK-HIST-TYPE (WS-HIST-DETAIL-IDX)
003799D        TO PTW-RSLT-HD-HIST-TYPE.
003799E    MOVE PTL-LINK-HIST-MILLIS (WS-HIST-DETAIL-IDX)
003799F        TO PTW-RSLT-HD-HIST-MILLIS.
003799G*
003799H    WRITE PTW-RSLT-HIST-DETAIL-REC.
003799I*
003799J    IF  WS-TRANOUT-STATUS NOT = '00'
003799K        DISPLAY 'PTLDRV - UNABLE TO WRITE HISTORY DETAIL LINE, '
003799L            'STATUS=' WS-TRANOUT-STATUS
003799M    END-IF.
003799N*
003799O Z-020-EXIT.
003799P    EXIT.
003799Q*
003800 END-Z-WRITE-RESULT-LINE.
003810     EXIT.
003820     EJECT.
003830*
003840 X-CLOSE-DOWN SECTION.
003850*
003860* Sends the CLOSE signal described in PTWLINK on to PTLEDG so
003870* USERPNT and PTHIST are closed down before the step ends, then
003880* displays the run's control totals for Operations.
003890*
003900 X-010.
003910     MOVE 'CLOSE' TO PTL-LINK-OP-CODE.
003920     CALL 'PTLEDG' USING PTL-LINK-AREA.
003930*
003940     DISPLAY 'PTLDRV - TRANSACTIONS READ . . . . . '
003950         WS-RUN-TOTAL-COUNT.
003960     DISPLAY 'PTLDRV - CHARGE REQUESTS . . . . . . '
003970         WS-RUN-CHARGE-COUNT.
003980     DISPLAY 'PTLDRV - USE REQUESTS . . . . . . . .'
003990         WS-RUN-USE-COUNT.
004000     DISPLAY 'PTLDRV - BALANCE-INQUIRY REQUESTS . .'
004010         WS-RUN-BALANCE-COUNT.
004020     DISPLAY 'PTLDRV - HISTORY-INQUIRY REQUESTS . .'
004030         WS-RUN-HISTORY-COUNT.
004040     DISPLAY 'PTLDRV - REQUESTS IN ERROR . . . . . '
004050         WS-RUN-ERROR-COUNT.
004060*
004070     CLOSE TRANIN-FILE.
004080     CLOSE TRANOUT-FILE.
004090*
004100 END-X-CLOSE-DOWN.
004110     EXIT.
