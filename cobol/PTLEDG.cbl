000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PTLEDG.
000300 AUTHOR.        R. OKAFOR.
000310 INSTALLATION.  MIDLAND DATA SERVICES.
000320 DATE-WRITTEN.  DECEMBER 1988.
000330 DATE-COMPILED.
000335 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY. NOT FOR
000336                DISCLOSURE OUTSIDE THE ACCOUNTS OFFICE.
000340*
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      ptledg.cbl                                             *
000345*      (C) Copyright Midland Data Services 1988, 2009.        *
000346*      All Rights Reserved.                                   *
000347*                                                             *
000348* Element of the Point Ledger nightly reconciliation suite     *
000349*               @BANNER_END@                                  *
000350*-------------------------------------------------------------*
000351*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* This program provides the balance-apply functions of the
000450* Point Ledger suite: CHARGE (top-up a wallet), USE (spend from
000500* a wallet) and BALANCE-INQUIRY (read a wallet's balance). It
000600* is designed to be CALLed by a driver program in order to
000700* allow other feeds to use its services, e.g. PTLDRV today,
000800* an on-line wallet enquiry transaction in the future.
000810*
000820* A charge or a use is always applied as a two-step write: the
000830* USER-POINT master is rewritten first, then a POINT-HISTORY
000840* record is appended. If the history write fails, the master
000850* is written back to the balance it held before this request -
000860* see X-ROLLBACK-BALANCE - so the two files can never disagree
000870* with one another.
000890*
000892***************************************************************
000893*     AMENDMENT HISTORY
000894*
000895*      DATE         AUTHOR          DESCRIPTION
000896*
000897*      04/12/1988   R.OKAFOR        ORIGINAL - PT-0001
000898*      17/02/1989   R.OKAFOR        ADDED USE-POINTS PATH,
000899*                                   PT-0006 (SPEND HAD BEEN
000900*                                   PLANNED FOR PHASE 2)
000901*      30/08/1991   M.DSOUZA        FIXED UNIT-MULTIPLE CHECK
000902*                                   TO USE DIVIDE REMAINDER
000903*                                   INSTEAD OF A COMPUTE MOD
000904*                                   EXPRESSION - PT-0042
000905*      14/01/1994   M.DSOUZA        WALLET INDEX TABLE RAISED
000906*                                   FROM 2000 TO 9999 ENTRIES,
000907*                                   PT-0071
000908*      22/11/1996   S.PLATT         ROLLBACK NOW RE-STAMPS
000909*                                   LAST-MAINT-PGM ON THE
000910*                                   REWRITE, PT-0088
000911*      08/09/1998   S.PLATT         Y2K: WS-NOW-DATE WIDENED TO
000912*                                   CCYYMMDD (WAS YYMMDD) SO
000913*                                   UPDATE-MILLIS DOES NOT WRAP
000914*                                   AT THE CENTURY, PT-0101
000915*      19/08/2006   R.OKAFOR        ADDED PTWERRH-STYLE ERROR
000916*                                   INTERFACE IN PLACE OF THE
000917*                                   OLD AD-HOC RETURN-CODE
000918*                                   FIELD, PT-0114
000919*      11/03/2009   J.FENWICK       WALLET INDEX RAISED AGAIN TO
000920*                                   COVER YEAR-END VOLUMES,
000921*                                   PT-0118
000922*
000923***************************************************************
000924*     FILES
000925*
000926*     USERPNT - PTW-LITS-FILES-USERPNT
000927*         READ, WRITE, REWRITE
000928*
000929*     PTHIST  - PTW-LITS-FILES-PTHIST
000930*         READ (PRIMING SCAN ONLY), WRITE (APPEND)
000931*
000932***************************************************************
000933*     UTILITIES
000934*
000935***************************************************************
000936*     COPYBOOKS
000937*
000938*     PTWLITS - Common working storage: policy constants and
000939*               logical file names.
000940*     PTWERRH - Working storage layout of the error
000941*               classification interface.
000942*     PTWLOCK - Working storage layout of the pre-operation
000943*               balance snapshot used for rollback.
000944*     PTWUSRP - Working storage layout of the USER-POINT record.
000945*     PTWHIST - Working storage layout of the POINT-HISTORY
000946*               record.
000947*     PTWLINK - Parameter layout of the data passed to this
000948*               program from the calling program.
000949*
000950***************************************************************
000951*
000960 ENVIRONMENT DIVISION.
001020 INPUT-OUTPUT SECTION.
001030 FILE-CONTROL.
001040*
001050     SELECT USERPNT-FILE ASSIGN TO USERPNT
001060            ORGANIZATION IS RELATIVE
001070            ACCESS MODE IS DYNAMIC
001080            RELATIVE KEY IS WS-REL-KEY
001090            FILE STATUS IS WS-USERPNT-STATUS.
001100*
001110     SELECT PTHIST-FILE ASSIGN TO PTHIST
001120            ORGANIZATION IS SEQUENTIAL
001130            ACCESS MODE IS SEQUENTIAL
001140            FILE STATUS IS WS-PTHIST-STATUS.
001150*
001160 DATA DIVISION.
001170 FILE SECTION.
001180*
001190 FD  USERPNT-FILE.
001200*
001210     COPY PTWUSRP.
001220*
001230 FD  PTHIST-FILE.
001240*
001250     COPY PTWHIST.
001260*
001270 WORKING-STORAGE SECTION.
001280*
001290*    Store eye-catcher details to aid dump reading
001300*
001310 01  WS-DEBUG-DETAILS.
001320     05  FILLER                     PIC X(32)
001330           VALUE 'PTLEDG-------WORKING STORAGE  '.
001340     05  WS-DEBUG-EYE.
001350         10  WS-DEBUG-DATE          PIC 9(8)  VALUE ZERO.
001360         10  WS-DEBUG-TIME          PIC 9(8)  VALUE ZERO.
001370     05  FILLER                     PIC X     VALUE SPACE.
001380*
001385* Set once the master and history files have been opened and
001386* the in-core wallet index has been primed; cleared only by
001387* W-CLOSE-FILES at end of run. Declared as a standalone 77-level
001388* item, ahead of the 01-level work areas below, since it never
001389* travels as part of a larger MOVE.
001390*
001391 77  WS-FILES-OPEN-SW              PIC X     VALUE 'N'.
001392     88  WS-FILES-OPEN                    VALUE 'Y'.
001393     88  WS-FILES-NOT-OPEN                VALUE 'N'.
001394*
001395 01  FILLER.
001400*
001410* This field is used for interfacing with other programs in
001420* the suite and for stamping the LAST-MAINT-PGM field.
001430*
001440     05  WS-PROGRAM-NAME               PIC X(8)  VALUE 'PTLEDG'.
001450*
001540     05  WS-USERPNT-STATUS             PIC XX    VALUE SPACES.
001545     05  WS-PTHIST-STATUS              PIC XX    VALUE SPACES.
001546     05  FILLER                        PIC X(4)  VALUE SPACES.
001560*
001570* The relative-key-to-USER-ID mapping. USERPNT carries no ISAM
001580* or VSAM support under this shop's GnuCOBOL runtime, so a
001590* RELATIVE master is kept instead and this table stands in for
001600* the index a real indexed file would have given us for free.
001610* It is rebuilt from USERPNT by V-OPEN-AND-PRIME on every run.
001620*
001630     05  WS-REL-KEY                    PIC 9(9)  COMP
001640             VALUE ZERO.
001650     05  WS-NEXT-REL-KEY               PIC 9(9)  COMP
001660             VALUE 1.
001670     05  WS-MAX-WALLET-INDEX           PIC 9(4)  COMP
001680             VALUE 9999.
001690*
001690A 01  WS-WALLET-INDEX.
001690B     05  WS-UX-COUNT                   PIC 9(4)  COMP
001690C             VALUE ZERO.
001690D     05  WS-UX-ENTRY OCCURS 9999 TIMES
001690E             INDEXED BY WS-UX-IDX.
001690F         10  WS-UX-USER-ID             PIC 9(18).
001690G         10  WS-UX-REL-KEY             PIC 9(9)  COMP.
001690H     05  FILLER                        PIC X(4)  VALUE SPACES.
001690I*
001690J* Set by C-CHARGE-POINTS/D-USE-POINTS before calling
001690K* Y-FIND-OR-ADD-USER to say a not-yet-seen wallet should have a
001690L* relative slot reserved for it, because the caller is about to
001690M* write one. E-GET-BALANCE leaves this 'N' - a balance inquiry
001690N* against an unknown user must report zero without reserving a
001690O* slot that will never be written, or a later charge/use for the
001690P* same user would try to READ a record that was never WRITEen.
001690Q* Declared as a standalone 77-level item, ahead of the 01-level
001690R* work areas below, since it never travels as part of a larger
001690S* MOVE.
001690T*
001690U 77  WS-MATERIALIZE-SW             PIC X     VALUE 'N'.
001690V     88  WS-MATERIALIZE-WALLET            VALUE 'Y'.
001690W     88  WS-READ-ONLY-LOOKUP              VALUE 'N'.
001699 01  WS-WORK-FIELDS.
001790     05  WS-CURRENT-BALANCE            PIC S9(15)
001800             VALUE ZERO.
001810     05  WS-UPDATED-BALANCE            PIC S9(15)
001820             VALUE ZERO.
001830     05  WS-VALIDATE-UNIT              PIC 9(9)  COMP
001840             VALUE ZERO.
001850     05  WS-AMOUNT-QUOTIENT            PIC 9(9)  COMP
001860             VALUE ZERO.
001870     05  WS-AMOUNT-REMAINDER           PIC 9(9)  COMP
001880             VALUE ZERO.
001890     05  WS-NEXT-HIST-ID               PIC 9(18) COMP
001900             VALUE ZERO.
001905     05  FILLER                        PIC X(4)  VALUE SPACES.
001910*
001920* This field records whether Y-FIND-OR-ADD-USER found the
001930* wallet already on file, or is handing back a brand-new,
001940* not-yet-written slot.
001950*
001960     05  WS-USER-NEW-SW                PIC X     VALUE 'N'.
001970         88  WS-USER-IS-NEW-USER              VALUE 'Y'.
001980         88  WS-USER-NOT-NEW-USER             VALUE 'N'.
001990*
002000     05  WS-USER-FOUND-SW              PIC X     VALUE 'N'.
002010         88  WS-USER-FOUND                    VALUE 'Y'.
002020         88  WS-USER-NOT-FOUND                VALUE 'N'.
002021*
002022* Set by C-CHARGE-POINTS/D-USE-POINTS before calling
002023* Y-FIND-OR-ADD-USER to say a not-yet-seen wallet should have a
002024* relative slot reserved for it, because the caller is about to
002025* write one. E-GET-BALANCE leaves this 'N' - a balance inquiry
002026* against an unknown user must report zero without reserving a
002027* slot that will never be written, or a later charge/use for the
002028* same user would try to READ a record that was never WRITEen.
002029*
002030     05  WS-MATERIALIZE-SW             PIC X     VALUE 'N'.
002031         88  WS-MATERIALIZE-WALLET            VALUE 'Y'.
002032         88  WS-READ-ONLY-LOOKUP              VALUE 'N'.
002033*
002040* Used to compose the informational UPDATE-MILLIS stamp. This
002050* shop's COBOL predates intrinsic functions, so the stamp is
002060* built from the classic ACCEPT FROM DATE/TIME pair rather than
002070* FUNCTION CURRENT-DATE.
002080*
002090     05  WS-NOW-DATE                   PIC 9(8)  VALUE ZERO.
002100     05  WS-NOW-TIME                   PIC 9(8)  VALUE ZERO.
002110     05  WS-EPOCH-MILLIS               PIC 9(18) VALUE ZERO.
002120*
002130* The pre-operation snapshot taken immediately before a charge
002140* or use rewrites the master, consulted only if the following
002150* history write fails.
002160*
002170 01  FILLER.
002180     05  FILLER                        PIC X(36) VALUE
002190         '********  PTWLOCK COPYBOOK  ********'.
002200     COPY PTWLOCK.
002210*
002220* Various values which you might wish to modify are placed in
002230* one copy book in order to make those sorts of changes more
002240* easily.
002250*
002260 01  FILLER.
002270     05  FILLER                        PIC X(36) VALUE
002280         '********  PTWLITS COPYBOOK  ********'.
002290     COPY PTWLITS.
002300*
002310* The working classification of the request now in progress is
002320* described in a copy book in order to ensure consistency; it
002330* is moved into PTL-LINK-STATUS by H-BUILD-LINK-RESULT just
002340* before control returns to the caller.
002350*
002360 01  FILLER.
002370     05  FILLER                        PIC X(36) VALUE
002380         '********  PTWERRH COPYBOOK  ********'.
002390     COPY PTWERRH.
002400*
002410 EJECT.
002420 LINKAGE SECTION.
002430*
002440* The interface to this program is described in a copy book in
002450* order to ensure consistency between PTLDRV, PTLHIST and this
002460* program.
002470*
002480 01  PTL-LINK-AREA.
002490     COPY PTWLINK.
002500*
002510 EJECT.
002520 PROCEDURE DIVISION USING PTL-LINK-AREA.
002530*
002540 PTLEDG-MAIN SECTION.
002550*
002560 PTLEDG-010.
002570*
002580* The first request of the run primes the files and the wallet
002590* index; every later request on this CALL chain finds the files
002600* already open.
002610*
002620     IF  WS-FILES-NOT-OPEN
002630         PERFORM V-OPEN-AND-PRIME
002640         SET WS-FILES-OPEN TO TRUE
002650     END-IF.
002660*
002670 PTLEDG-020.
002680*
002690     SET PTW-ERRH-NO-ERROR       TO TRUE.
002700     SET PTW-ERRH-NOT-ROLLED-BACK TO TRUE.
002710     MOVE SPACES                 TO PTW-ERRH-REASON-TEXT.
002720     MOVE WS-PROGRAM-NAME         TO PTW-ERRH-PROGRAM.
002730     MOVE SPACES                  TO PTW-ERRH-FILE-STATUS.
002740*
002750     EVALUATE TRUE
002760         WHEN PTL-LINK-OP-CLOSE
002770             PERFORM W-CLOSE-FILES
002780         WHEN PTL-LINK-OP-CHARGE
002790             PERFORM A-VALIDATE-USERID
002800             IF  PTW-ERRH-NO-ERROR
002810                 PERFORM C-CHARGE-POINTS
002820             END-IF
002830         WHEN PTL-LINK-OP-USE
002840             PERFORM A-VALIDATE-USERID
002850             IF  PTW-ERRH-NO-ERROR
002860                 PERFORM D-USE-POINTS
002870             END-IF
002880         WHEN PTL-LINK-OP-BALANCE
002890             PERFORM A-VALIDATE-USERID
002900             IF  PTW-ERRH-NO-ERROR
002910                 PERFORM E-GET-BALANCE
002920             END-IF
002930         WHEN OTHER
002940             SET PTW-ERRH-ARGUMENT-ERROR TO TRUE
002950             MOVE 'UNRECOGNISED OPERATION CODE PASSED TO PTLEDG'
002960                 TO PTW-ERRH-REASON-TEXT
002970     END-EVALUATE.
002980*
002990     IF  NOT PTL-LINK-OP-CLOSE
003000         PERFORM H-BUILD-LINK-RESULT
003010     END-IF.
003020*
003030 END-PTLEDG-MAIN.
003040     EXIT.
003050     EJECT.
003060*
003070 A-VALIDATE-USERID SECTION.
003080*
003090* USER-ID must be present and strictly positive. Since the
003100* field is an unsigned PIC 9(18), "present and positive" comes
003110* down to "not zero" - there is no way to store a negative
003120* value in it in the first place.
003130*
003140 A-010.
003150     IF  PTL-LINK-USER-ID = ZERO
003160         SET PTW-ERRH-ARGUMENT-ERROR TO TRUE
003170         MOVE 'USER-ID MUST BE A POSITIVE INTEGER'
003180             TO PTW-ERRH-REASON-TEXT
003190     END-IF.
003200*
003210 END-A-VALIDATE-USERID.
003220     EXIT.
003230     EJECT.
003240*
003250 B-VALIDATE-AMOUNT SECTION.
003260*
003270* Shared by C-CHARGE-POINTS and D-USE-POINTS. The caller sets
003280* WS-VALIDATE-UNIT to the charge unit or the use unit before
003290* PERFORMing this section.
003300*
003310 B-010.
003320     IF  PTL-LINK-AMOUNT < PTW-LITS-MIN-AMOUNT
003330     OR  PTL-LINK-AMOUNT > PTW-LITS-MAX-AMOUNT
003340         SET PTW-ERRH-VALIDATION-ERROR TO TRUE
003350         MOVE 'AMOUNT IS OUTSIDE THE MIN/MAX BOUNDS'
003360             TO PTW-ERRH-REASON-TEXT
003370     ELSE
003380         DIVIDE PTL-LINK-AMOUNT BY WS-VALIDATE-UNIT
003390             GIVING WS-AMOUNT-QUOTIENT
003400             REMAINDER WS-AMOUNT-REMAINDER
003410         IF  WS-AMOUNT-REMAINDER NOT = ZERO
003420             SET PTW-ERRH-VALIDATION-ERROR TO TRUE
003430             MOVE 'AMOUNT IS NOT A MULTIPLE OF THE REQUIRED UNIT'
003440                 TO PTW-ERRH-REASON-TEXT
003450         END-IF
003460     END-IF.
003470*
003480 END-B-VALIDATE-AMOUNT.
003490     EXIT.
003500     EJECT.
003510*
003520 C-CHARGE-POINTS SECTION.
003530*
003540* A charge request logically requires amount vetting, then a
003550* look-up of the wallet (creating one at a zero balance if this
003560* is the user's first movement), then the max-balance ceiling
003570* check, before the two-step write is attempted.
003580*
003590 C-010.
003600     MOVE PTW-LITS-CHARGE-UNIT TO WS-VALIDATE-UNIT.
003610     PERFORM B-VALIDATE-AMOUNT.
003620*
003630 C-020.
003640     IF  PTW-ERRH-NO-ERROR
003645         SET WS-MATERIALIZE-WALLET TO TRUE
003650         PERFORM Y-FIND-OR-ADD-USER
003660     END-IF.
003670*
003680     IF  PTW-ERRH-NO-ERROR
003690         MOVE PTL-LINK-USER-ID    TO PTW-SNAP-USER-ID
003700         MOVE WS-CURRENT-BALANCE  TO PTW-SNAP-PRE-BALANCE
003710         SET PTW-SNAP-IS-CHARGE   TO TRUE
003720         SET PTW-SNAP-TAKEN       TO TRUE
003730         COMPUTE WS-UPDATED-BALANCE =
003740             WS-CURRENT-BALANCE + PTL-LINK-AMOUNT
003750         IF  WS-UPDATED-BALANCE > PTW-LITS-MAX-BALANCE
003760             SET PTW-ERRH-VALIDATION-ERROR TO TRUE
003770             MOVE 'CHARGE WOULD EXCEED THE MAXIMUM WALLET BALANCE'
003780                 TO PTW-ERRH-REASON-TEXT
003790         ELSE
003810             PERFORM F-APPLY-BALANCE-AND-LOG
003820         END-IF
003830     END-IF.
003840*
003850 END-C-CHARGE-POINTS.
003860     EXIT.
003870     EJECT.
003880*
003890 D-USE-POINTS SECTION.
003900*
003910* A use request logically requires amount vetting, a look-up
003920* of the wallet, a check that there is a positive balance to
003930* spend from, and a check that the spend does not drive the
003940* balance negative, before the two-step write is attempted.
003950*
003960 D-010.
003970     MOVE PTW-LITS-USE-UNIT TO WS-VALIDATE-UNIT.
003980     PERFORM B-VALIDATE-AMOUNT.
003990*
004000 D-020.
004010     IF  PTW-ERRH-NO-ERROR
004015         SET WS-MATERIALIZE-WALLET TO TRUE
004020         PERFORM Y-FIND-OR-ADD-USER
004030     END-IF.
004040*
004050     IF  PTW-ERRH-NO-ERROR
004060         IF  WS-CURRENT-BALANCE NOT > ZERO
004070             SET PTW-ERRH-VALIDATION-ERROR TO TRUE
004080             MOVE 'WALLET HAS NO BALANCE TO SPEND FROM'
004090                 TO PTW-ERRH-REASON-TEXT
004100         ELSE
004110             COMPUTE WS-UPDATED-BALANCE =
004120                 WS-CURRENT-BALANCE - PTL-LINK-AMOUNT
004130             IF  WS-UPDATED-BALANCE < ZERO
004140                 SET PTW-ERRH-VALIDATION-ERROR TO TRUE
004150                 MOVE 'INSUFFICIENT BALANCE FOR REQUESTED USE'
004160                     TO PTW-ERRH-REASON-TEXT
004170             ELSE
004180                 MOVE PTL-LINK-USER-ID   TO PTW-SNAP-USER-ID
004190                 MOVE WS-CURRENT-BALANCE TO PTW-SNAP-PRE-BALANCE
004200                 SET PTW-SNAP-IS-USE     TO TRUE
004210                 SET PTW-SNAP-TAKEN      TO TRUE
004220                 PERFORM F-APPLY-BALANCE-AND-LOG
004230             END-IF
004240         END-IF
004250     END-IF.
004260*
004270 END-D-USE-POINTS.
004280     EXIT.
004290     EJECT.
004300*
004310 E-GET-BALANCE SECTION.
004320*
004330* A balance inquiry only requires the wallet look-up; no write
004340* of any kind is performed on this path.
004350*
004360 E-010.
004365     SET WS-READ-ONLY-LOOKUP TO TRUE.
004370     PERFORM Y-FIND-OR-ADD-USER.
004380     IF  PTW-ERRH-NO-ERROR
004390         MOVE WS-CURRENT-BALANCE TO PTL-LINK-BALANCE
004400     END-IF.
004410*
004420 END-E-GET-BALANCE.
004430     EXIT.
004440     EJECT.
004450*
004460 F-APPLY-BALANCE-AND-LOG SECTION.
004470*
004480* This routine performs the two-step write common to a charge
004490* and a use: the master is rewritten with the new balance, and
004500* a history record is appended. If the history append fails,
004510* the master is written back to its pre-operation balance.
004520*
004530* This section is performed from the following sections -
004540*      C-CHARGE-POINTS
004550*      D-USE-POINTS
004560*
004570 F-010.
004571*
004572* The rewrite/log/rollback sequence runs as a THRU-range out of
004573* this paragraph rather than as three separately PERFORMed
004574* sections, so a failed master rewrite can GO TO the exit
004575* paragraph directly - there is nothing left to log or roll
004576* back once the rewrite itself never took.
004577*
004578     MOVE WS-UPDATED-BALANCE TO PTW-USRP-BALANCE.
004579     PERFORM F-020 THRU F-080-EXIT.
004580     GO TO END-F-APPLY-BALANCE-AND-LOG.
004581*
004582 F-020.
004583     PERFORM G-REWRITE-USER-POINT.
004584     IF  NOT PTW-ERRH-NO-ERROR
004585         GO TO F-080-EXIT
004586     END-IF.
004587*
004588 F-030.
004589     PERFORM Z-WRITE-HISTORY.
004590     IF  PTW-ERRH-NO-ERROR
004591         MOVE WS-UPDATED-BALANCE TO PTL-LINK-BALANCE
004592         GO TO F-080-EXIT
004593     END-IF.
004594*
004595 F-040.
004596     PERFORM X-ROLLBACK-BALANCE.
004597*
004598 F-080-EXIT.
004599     EXIT.
004600*
004700 END-F-APPLY-BALANCE-AND-LOG.
004710     EXIT.
004720     EJECT.
004730*
004740 G-REWRITE-USER-POINT SECTION.
004750*
004760* This routine writes or rewrites the USERPNT record at
004770* WS-REL-KEY, depending on whether Y-FIND-OR-ADD-USER handed
004780* back a brand-new wallet or one already on file. It is also
004790* used, unchanged, by X-ROLLBACK-BALANCE to write the
004800* pre-operation balance back after a failed history append.
004810*
004820* This section is performed from the following sections -
004830*      F-APPLY-BALANCE-AND-LOG
004840*      X-ROLLBACK-BALANCE
004850*
004860 G-010.
004870     MOVE WS-PROGRAM-NAME TO PTW-USRP-LAST-MAINT-PGM.
004880     PERFORM ZA-STAMP-UPDATE-MILLIS.
004890     MOVE WS-EPOCH-MILLIS TO PTW-USRP-UPDATE-MILLIS.
004900*
004910     IF  WS-USER-IS-NEW-USER
004920         WRITE PTW-USER-POINT-REC
004930             INVALID KEY CONTINUE
004940         END-WRITE
004950     ELSE
004960         REWRITE PTW-USER-POINT-REC
004970             INVALID KEY CONTINUE
004980         END-REWRITE
004990     END-IF.
005000*
005010     IF  WS-USERPNT-STATUS NOT = '00'
005020         SET PTW-ERRH-SAVE-ERROR TO TRUE
005030         MOVE WS-USERPNT-STATUS TO PTW-ERRH-FILE-STATUS
005040         MOVE 'UNABLE TO WRITE THE USER-POINT MASTER RECORD'
005050             TO PTW-ERRH-REASON-TEXT
005060     END-IF.
005070*
005080 END-G-REWRITE-USER-POINT.
005090     EXIT.
005100     EJECT.
005110*
005120 H-BUILD-LINK-RESULT SECTION.
005130*
005140* The working classification built up for this request is
005150* restated into PTL-LINK-AREA so the caller does not have to
005160* COPY PTWERRH itself.
005170*
005180 H-010.
005190     MOVE PTW-ERRH-CLASS       TO PTL-LINK-STATUS.
005200     MOVE PTW-ERRH-REASON-TEXT TO PTL-LINK-REASON-TEXT.
005210*
005220 END-H-BUILD-LINK-RESULT.
005230     EXIT.
005240     EJECT.
005250*
005260 V-OPEN-AND-PRIME SECTION.
005270*
005280* This routine opens the master and history files for the run
005290* and primes WS-WALLET-INDEX and WS-NEXT-HIST-ID from them. It
005300* is performed exactly once, by the first request CALLed on
005310* this run unit.
005320*
005330 V-010.
005340     OPEN I-O USERPNT-FILE.
005350     IF  WS-USERPNT-STATUS NOT = '00'
005360         OPEN OUTPUT USERPNT-FILE
005370         CLOSE USERPNT-FILE
005380         OPEN I-O USERPNT-FILE
005390     END-IF.
005400*
005410 V-020.
005420     MOVE ZERO TO WS-UX-COUNT.
005430     MOVE 1    TO WS-NEXT-REL-KEY.
005440     PERFORM V-020-READ-NEXT UNTIL WS-USERPNT-STATUS = '10'.
005450*
005460 V-030.
005470     OPEN INPUT PTHIST-FILE.
005480     IF  WS-PTHIST-STATUS NOT = '00'
005490         OPEN OUTPUT PTHIST-FILE
005500         CLOSE PTHIST-FILE
005510         OPEN INPUT PTHIST-FILE
005520     END-IF.
005530     MOVE ZERO TO WS-NEXT-HIST-ID.
005540     PERFORM V-030-COUNT-NEXT UNTIL WS-PTHIST-STATUS = '10'.
005550     ADD 1 TO WS-NEXT-HIST-ID.
005560     CLOSE PTHIST-FILE.
005570     OPEN EXTEND PTHIST-FILE.
005580*
005590 END-V-OPEN-AND-PRIME.
005600     EXIT.
005610     EJECT.
005620*
005630 V-020-READ-NEXT.
005640     READ USERPNT-FILE NEXT RECORD
005650         AT END
005660             MOVE '10' TO WS-USERPNT-STATUS
005670         NOT AT END
005680             CONTINUE
005690     END-READ.
005700*
005701     IF  WS-USERPNT-STATUS = '00'
005702         ADD 1 TO WS-UX-COUNT
005703         MOVE PTW-USRP-USER-ID TO WS-UX-USER-ID (WS-UX-COUNT)
005704         MOVE WS-REL-KEY       TO WS-UX-REL-KEY (WS-UX-COUNT)
005705         COMPUTE WS-NEXT-REL-KEY = WS-REL-KEY + 1
005706     ELSE
005707         IF  WS-USERPNT-STATUS NOT = '10'
005708             MOVE '10' TO WS-USERPNT-STATUS
005709         END-IF
005710     END-IF.
005730*
005740 V-030-COUNT-NEXT.
005750     READ PTHIST-FILE NEXT RECORD
005760         AT END
005770             MOVE '10' TO WS-PTHIST-STATUS
005780         NOT AT END
005790             CONTINUE
005800     END-READ.
005801*
005802     IF  WS-PTHIST-STATUS = '00'
005803         ADD 1 TO WS-NEXT-HIST-ID
005804     ELSE
005805         IF  WS-PTHIST-STATUS NOT = '10'
005806             MOVE '10' TO WS-PTHIST-STATUS
005807         END-IF
005808     END-IF.
005810     EJECT.
005820*
005830 W-CLOSE-FILES SECTION.
005840*
005850* PTLDRV sends a CLOSE request after the last transaction has
005860* been applied so the files are closed tidily at end of run.
005870*
005880 W-010.
005890     IF  WS-FILES-OPEN
005900         CLOSE USERPNT-FILE
005910         CLOSE PTHIST-FILE
005920         SET WS-FILES-NOT-OPEN TO TRUE
005930     END-IF.
005940*
005950 END-W-CLOSE-FILES.
005960     EXIT.
005970     EJECT.
005980*
005990 X-ROLLBACK-BALANCE SECTION.
006000*
006010* This routine writes the pre-operation balance taken by
006020* C-CHARGE-POINTS or D-USE-POINTS back to the USERPNT master,
006030* because the history append that followed the master rewrite
006040* failed. The save-error classification set by Z-WRITE-HISTORY
006050* is left standing; only the reason text and the rollback
006060* indicator are updated here.
006070*
006080* This section is performed from the following section -
006090*      F-APPLY-BALANCE-AND-LOG
006100*
006110 X-010.
006120     MOVE PTW-SNAP-PRE-BALANCE TO PTW-USRP-BALANCE.
006130     SET PTW-ERRH-ROLLED-BACK  TO TRUE.
006140     PERFORM G-REWRITE-USER-POINT.
006150*
006160     IF  WS-USERPNT-STATUS NOT = '00'
006170         MOVE 'HISTORY WRITE FAILED AND THE BALANCE ROLLBACK'
006180           & ' ALSO FAILED' TO PTW-ERRH-REASON-TEXT
006190     ELSE
006200         MOVE 'HISTORY WRITE FAILED - BALANCE ROLLED BACK'
006210             TO PTW-ERRH-REASON-TEXT
006220     END-IF.
006230*
006240 END-X-ROLLBACK-BALANCE.
006250     EXIT.
006260     EJECT.
006270*
006280 Y-FIND-OR-ADD-USER SECTION.
006290*
006300* This routine looks the user up in the in-core wallet index.
006310* If found, the current balance is read from USERPNT. If not
006320* found, a new index entry and a new relative slot are set
006330* aside for it and the balance is taken to be zero - the
006340* record itself is not written until F-APPLY-BALANCE-AND-LOG
006350* calls G-REWRITE-USER-POINT, so a BALANCE-INQUIRY against an
006360* unknown user never touches the disk.
006370*
006380* This section is performed from the following sections -
006390*      C-CHARGE-POINTS
006400*      D-USE-POINTS
006410*      E-GET-BALANCE
006420*
006430 Y-010.
006440     SET WS-USER-NOT-FOUND TO TRUE.
006450     PERFORM Y-010-SCAN VARYING WS-UX-IDX FROM 1 BY 1
006460             UNTIL WS-UX-IDX > WS-UX-COUNT.
006470*
006471* The found/not-found branch runs as a THRU-range out of this
006472* paragraph, with a GO TO in place of the old IF/ELSE, to pick
006473* up the existing-user read or the new-user index add without
006474* falling through into the other path's paragraph.
006475*
006480 Y-020.
006481     PERFORM Y-100 THRU Y-180-EXIT.
006482     GO TO END-Y-FIND-OR-ADD-USER.
006483*
006484 Y-100.
006485     IF  WS-USER-FOUND
006486         GO TO Y-150-READ-EXISTING
006487     END-IF.
006488*
006489 Y-110.
006490     PERFORM YB-ADD-NEW-USER-INDEX.
006491     GO TO Y-180-EXIT.
006492*
006493 Y-150-READ-EXISTING.
006494     SET WS-USER-NOT-NEW-USER TO TRUE.
006495     PERFORM YA-READ-EXISTING-USER.
006496*
006497 Y-180-EXIT.
006498     EXIT.
006499*
006560 END-Y-FIND-OR-ADD-USER.
006570     EXIT.
006580     EJECT.
006590*
006600 Y-010-SCAN.
006610     IF  WS-UX-USER-ID (WS-UX-IDX) = PTL-LINK-USER-ID
006620         SET WS-USER-FOUND TO TRUE
006630         MOVE WS-UX-REL-KEY (WS-UX-IDX) TO WS-REL-KEY
006640     END-IF.
006650*
006660 YA-READ-EXISTING-USER SECTION.
006670*
006680* This routine reads the record this wallet was assigned when
006690* it was last written, by the relative key found in the index.
006700*
006710 YA-010.
006720     READ USERPNT-FILE
006730         INVALID KEY CONTINUE
006740     END-READ.
006750*
006760     IF  WS-USERPNT-STATUS NOT = '00'
006770         SET PTW-ERRH-RETRIEVE-ERROR TO TRUE
006780         MOVE WS-USERPNT-STATUS TO PTW-ERRH-FILE-STATUS
006790         MOVE 'UNABLE TO READ THE USER-POINT MASTER RECORD'
006800             TO PTW-ERRH-REASON-TEXT
006810     ELSE
006820         MOVE PTW-USRP-BALANCE TO WS-CURRENT-BALANCE
006830     END-IF.
006840*
006850 END-YA-READ-EXISTING-USER.
006860     EXIT.
006870     EJECT.
006880*
006890 YB-ADD-NEW-USER-INDEX SECTION.
006900*
006910* This routine sets aside the next relative slot for a wallet
006920* this run has not seen before and initialises its in-working-
006930* storage record ready for G-REWRITE-USER-POINT to WRITE - but
006940* only when the caller is about to write one (WS-MATERIALIZE-
006950* WALLET). A read-only BALANCE-INQUIRY against an unseen user
006960* reports a zero balance without reserving a slot, so a later
006970* charge/use for the same user does not try to READ a record
006980* that this routine never caused to be WRITEen.
006990*
007000 YB-010.
007010     IF  WS-READ-ONLY-LOOKUP
007020         MOVE ZERO TO WS-CURRENT-BALANCE
007030     ELSE
007040         IF  WS-UX-COUNT NOT < WS-MAX-WALLET-INDEX
007050             SET PTW-ERRH-SAVE-ERROR TO TRUE
007060             MOVE 'WALLET INDEX TABLE IS FULL FOR THIS RUN'
007070                 TO PTW-ERRH-REASON-TEXT
007080         ELSE
007090             ADD 1 TO WS-UX-COUNT
007100             MOVE PTL-LINK-USER-ID  TO WS-UX-USER-ID (WS-UX-COUNT)
007110             MOVE WS-NEXT-REL-KEY   TO WS-UX-REL-KEY (WS-UX-COUNT)
007120             MOVE WS-NEXT-REL-KEY   TO WS-REL-KEY
007130             ADD 1 TO WS-NEXT-REL-KEY
007140             SET WS-USER-IS-NEW-USER TO TRUE
007150             MOVE ZERO              TO WS-CURRENT-BALANCE
007160             MOVE PTL-LINK-USER-ID  TO PTW-USRP-USER-ID
007170             SET PTW-USRP-ACTIVE    TO TRUE
007180         END-IF
007190     END-IF.
007200*
007210 END-YB-ADD-NEW-USER-INDEX.
007212     EXIT.
007214     EJECT.
007216*
007218 Z-WRITE-HISTORY SECTION.
007220*
007222* This routine appends one POINT-HISTORY record for the
007224* movement just applied to the master.
007226*
007228* This section is performed from the following section -
007230*      F-APPLY-BALANCE-AND-LOG
007232*
007240 Z-010.
007250     PERFORM ZA-STAMP-UPDATE-MILLIS.
007260     MOVE WS-NEXT-HIST-ID  TO PTW-HIST-ID.
007270     ADD 1 TO WS-NEXT-HIST-ID.
007280     MOVE PTL-LINK-USER-ID TO PTW-HIST-USER-ID.
007290     MOVE PTL-LINK-AMOUNT  TO PTW-HIST-AMOUNT.
007300     MOVE WS-EPOCH-MILLIS  TO PTW-HIST-UPDATE-MILLIS.
007310*
007320     IF  PTW-SNAP-IS-CHARGE
007330         MOVE 'CHARGE' TO PTW-HIST-TXN-TYPE
007340     ELSE
007350         MOVE 'USE'    TO PTW-HIST-TXN-TYPE
007360     END-IF.
007370*
007380     WRITE PTW-POINT-HISTORY-REC.
007390*
007400     IF  WS-PTHIST-STATUS NOT = '00'
007410         SET PTW-ERRH-SAVE-ERROR TO TRUE
007420         MOVE WS-PTHIST-STATUS TO PTW-ERRH-FILE-STATUS
007430         MOVE 'UNABLE TO APPEND THE POINT-HISTORY RECORD'
007440             TO PTW-ERRH-REASON-TEXT
007450     END-IF.
007460*
007470 END-Z-WRITE-HISTORY.
007480     EXIT.
007490     EJECT.
007500*
007510 ZA-STAMP-UPDATE-MILLIS SECTION.
007520*
007530* Builds the informational UPDATE-MILLIS stamp from the date
007540* and time of day; not a true Unix epoch millisecond value, and
007550* never tested by any movement rule - see PTWUSRP/PTWHIST.
007560*
007570* This section is performed from the following sections -
007580*      G-REWRITE-USER-POINT
007590*      Z-WRITE-HISTORY
007600*
007610 ZA-010.
007620     ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.
007630     ACCEPT WS-NOW-TIME FROM TIME.
007640     COMPUTE WS-EPOCH-MILLIS =
007650         (WS-NOW-DATE * 100000000) + WS-NOW-TIME.
007660*
007670 END-ZA-STAMP-UPDATE-MILLIS.
007680     EXIT.
