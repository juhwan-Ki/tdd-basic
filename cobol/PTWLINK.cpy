000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                 *
000040*      ptwlink.cpy                                             *
000045*      (C) Copyright Midland Data Services 1988, 2009.         *
000050*      All Rights Reserved.                                    *
000060*                                                              *
000070* Element of the Point Ledger nightly reconciliation suite     *
000080*               @BANNER_END@                                   *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120* The interface to PTLEDG and PTLHIST is described in a copy
000130* book in order to ensure consistency, the way this shop has
000140* always described a CALLed program's parameter list in one
000150* place shared by caller and callee.
000160*
000170*    AMENDMENT HISTORY
000180*
000190*      DATE         AUTHOR          DESCRIPTION
000200*      04/12/2004   R.OKAFOR        ORIGINAL - PT-0001
000210*      19/08/2006   R.OKAFOR        WIDENED PTL-LINK-HIST-TABLE
000220*                                   TO MATCH PTW-LITS-MAX-HIST-
000230*                                   ENTRIES
000235*      30/08/1991   M.DSOUZA        ADDED PTL-LINK-OP-CLOSE SO
000236*                                   PTLDRV CAN TELL PTLEDG TO
000237*                                   CLOSE USERPNT/PTHIST TIDILY
000238*                                   AT END OF RUN, PT-0042
000240*
000250 01  PTL-LINK-AREA.
000260*
000270* Set by PTLDRV before the CALL; tells PTLEDG/PTLHIST which
000280* request is being made. PTL-LINK-OP-CLOSE is an internal
000290* signal between PTLDRV and PTLEDG only - it never comes from
000291* a TRANIN line, see PTWTRAN.
000292*
000300     05  PTL-LINK-OP-CODE               PIC X(16).
000310         88  PTL-LINK-OP-CHARGE                VALUE 'CHARGE'.
000320         88  PTL-LINK-OP-USE                   VALUE 'USE'.
000330         88  PTL-LINK-OP-BALANCE               VALUE
000340             'BALANCE-INQUIRY'.
000350         88  PTL-LINK-OP-HISTORY               VALUE
000360             'HISTORY-INQUIRY'.
000365         88  PTL-LINK-OP-CLOSE                 VALUE 'CLOSE'.
000370*
000380     05  PTL-LINK-USER-ID               PIC 9(18).
000390     05  PTL-LINK-AMOUNT                PIC S9(15).
000400*
000410* Set by PTLEDG/PTLHIST before RETURNing control to PTLDRV.
000420*
000430     05  PTL-LINK-RESULT.
000440         10  PTL-LINK-BALANCE           PIC S9(15).
000450         10  PTL-LINK-HIST-COUNT        PIC 9(4) COMP VALUE
000460             ZERO.
000470*
000480* PTL-LINK-STATUS restates PTWERRH's classification for the one
000490* request just processed, so PTLDRV need not COPY PTWERRH
000500* itself in order to write the TRANOUT result line.
000510*
000520     05  PTL-LINK-STATUS                PIC X(2) VALUE '00'.
000530         88  PTL-LINK-OK                       VALUE '00'.
000540         88  PTL-LINK-ERR-ARGUMENT             VALUE '10'.
000550         88  PTL-LINK-ERR-VALIDATION           VALUE '20'.
000560         88  PTL-LINK-ERR-SAVE                 VALUE '30'.
000570         88  PTL-LINK-ERR-RETRIEVE              VALUE '40'.
000580         88  PTL-LINK-ERR-HIST-RETRIEVE        VALUE '50'.
000590     05  PTL-LINK-REASON-TEXT           PIC X(40) VALUE SPACES.
000600*
000610* The sorted history list, filled in by PTLHIST for a
000620* HISTORY-INQUIRY request and otherwise left unused.
000630*
000640     05  PTL-LINK-HIST-TABLE.
000650         10  PTL-LINK-HIST-ENTRY OCCURS 999 TIMES
000660                 INDEXED BY PTL-LINK-HIST-IDX.
000670             15  PTL-LINK-HIST-ID        PIC 9(18).
000680             15  PTL-LINK-HIST-AMT       PIC S9(15).
000690             15  PTL-LINK-HIST-TYPE      PIC X(6).
000700             15  PTL-LINK-HIST-MILLIS    PIC 9(18).
000705*
000710     05  FILLER                         PIC X(10) VALUE SPACES.
