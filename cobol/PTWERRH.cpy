000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                 *
000040*      ptwerrh.cpy                                             *
000045*      (C) Copyright Midland Data Services 1988, 2009.         *
000050*      All Rights Reserved.                                    *
000060*                                                              *
000070* Element of the Point Ledger nightly reconciliation suite     *
000080*               @BANNER_END@                                   *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120* The interface used to classify a failed request is described
000130* in a copy book in order to ensure consistency between PTLEDG,
000140* PTLHIST and the driver, PTLDRV, that writes the result line.
000150* There is no exception hierarchy in a batch COBOL program, so
000160* the five failure classes the Accounts Office requires are
000170* carried as a two-digit class code with a condition-name per
000175* class, in place of the RESP/RESP2 codes this shop's CICS work
000177* would otherwise have returned.
000180*
000190*    AMENDMENT HISTORY
000200*
000210*      DATE         AUTHOR          DESCRIPTION
000220*      04/12/2004   R.OKAFOR        ORIGINAL - PT-0001
000230*      19/08/2006   R.OKAFOR        ADDED PTW-ERRH-REASON-TEXT
000240*                                   SO TRANOUT CARRIES A READABLE
000250*                                   DIAGNOSTIC, NOT JUST A CODE
000260*
000270     05  PTW-ERRH-INTERFACE.
000280         10  PTW-ERRH-PROGRAM            PIC X(8) VALUE SPACES.
000290*
000300* PTW-ERRH-CLASS carries the classification; NO-ERROR means the
000310* request completed, and the other five values are the
000315* argument, validation, save, retrieve and history-retrieve
000317* failure classes the Accounts Office requires of every
000318* wallet movement.
000320*
000330         10  PTW-ERRH-CLASS              PIC X(2) VALUE '00'.
000340             88  PTW-ERRH-NO-ERROR              VALUE '00'.
000350             88  PTW-ERRH-ARGUMENT-ERROR        VALUE '10'.
000360             88  PTW-ERRH-VALIDATION-ERROR      VALUE '20'.
000370             88  PTW-ERRH-SAVE-ERROR            VALUE '30'.
000380             88  PTW-ERRH-RETRIEVE-ERROR        VALUE '40'.
000390             88  PTW-ERRH-HIST-RETRIEVE-ERROR   VALUE '50'.
000400*
000410* PTW-ERRH-ROLLED-BACK is only meaningful when PTW-ERRH-CLASS is
000420* the save-error class; it distinguishes a history-write failure
000430* (balance rolled back first) from a balance-write failure
000440* (nothing to roll back).
000450*
000460         10  PTW-ERRH-ROLLBACK-IND       PIC X VALUE 'N'.
000470             88  PTW-ERRH-ROLLED-BACK          VALUE 'Y'.
000480             88  PTW-ERRH-NOT-ROLLED-BACK      VALUE 'N'.
000490*
000500         10  PTW-ERRH-FILE-STATUS        PIC X(2) VALUE SPACES.
000510         10  PTW-ERRH-REASON-TEXT        PIC X(40) VALUE SPACES.
000515         10  FILLER                      PIC X(3) VALUE SPACES.
000520*
000530* Whole interface restated as one alphanumeric field so it can
000540* be MOVEd to the result record in a single statement, the way
000550* the CICS suite this shop grew out of moved its error interface
000560* into a COMMAREA in one shot.
000570*
000580     05  PTW-ERRH-AS-ONE-FIELD REDEFINES PTW-ERRH-INTERFACE
000590             PIC X(56).
