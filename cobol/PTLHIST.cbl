000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PTLHIST.
000300 AUTHOR.        R. OKAFOR.
000310 INSTALLATION.  MIDLAND DATA SERVICES.
000320 DATE-WRITTEN.  JANUARY 1989.
000330 DATE-COMPILED.
000335 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY. NOT FOR
000336                DISCLOSURE OUTSIDE THE ACCOUNTS OFFICE.
000340*
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      ptlhist.cbl                                             *
000345*      (C) Copyright Midland Data Services 1989, 2009.        *
000346*      All Rights Reserved.                                   *
000347*                                                             *
000348* Element of the Point Ledger nightly reconciliation suite     *
000349*               @BANNER_END@                                  *
000350*-------------------------------------------------------------*
000351*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* This program provides the HISTORY-INQUIRY function of the
000500* Point Ledger suite. It is CALLed by PTLDRV, which passes the
000600* USER-ID to look up in PTL-LINK-AREA.
000700*
000800* Before the history file is touched, this program CALLs
000900* PTLEDG for a BALANCE-INQUIRY against the same USER-ID, purely
001000* to confirm the wallet look-up itself succeeds; the balance
001010* returned is not examined and a wallet on its first movement
001020* is not treated as an error here any more than it is on a
001030* genuine balance inquiry.
001040*
001050* PTHIST is scanned in full for every request since it carries
001060* no index of its own; matching entries are held in
001070* PTL-LINK-HIST-TABLE and sorted into ascending HISTORY-ID order
001080* before control is returned to PTLDRV.
001090*
001100***************************************************************
001110*     AMENDMENT HISTORY
001120*
001130*      DATE         AUTHOR          DESCRIPTION
001140*
001150*      09/01/1989   R.OKAFOR        ORIGINAL - PT-0007
001160*      30/08/1991   M.DSOUZA        ADOPTED THE SHARED
001170*                                   PTL-LINK-AREA HIST TABLE IN
001180*                                   PLACE OF A LOCAL COPY, SAME
001190*                                   CHANGE AS PT-0042
001200*      14/01/1994   M.DSOUZA        SORT NOW BAILS OUT ONCE THE
001210*                                   TABLE IS FULL RATHER THAN
001220*                                   ABENDING ON SUBSCRIPT RANGE,
001230*                                   PT-0071
001240*      22/11/1996   S.PLATT         ADDED THE BALANCE-INQUIRY
001250*                                   CALL TO PTLEDG SO A BAD
001260*                                   USER-ID IS CAUGHT BEFORE THE
001270*                                   FULL FILE SCAN, PT-0088
001280*      08/09/1998   S.PLATT         Y2K: WS-BC-LINK-AREA NOW
001290*                                   BUILT FRESH EVERY REQUEST -
001300*                                   AN UNCLEARED AMOUNT FIELD
001310*                                   WAS CARRYING OVER FROM THE
001320*                                   PREVIOUS REQUEST, PT-0101
001330*      19/08/2006   R.OKAFOR        ADDED PTWERRH-STYLE ERROR
001340*                                   INTERFACE IN PLACE OF THE
001350*                                   OLD AD-HOC RETURN-CODE
001360*                                   FIELD, PT-0114
001370*      11/03/2009   J.FENWICK       SORT LIMIT RAISED TO MATCH
001380*                                   PTW-LITS-MAX-HIST-ENTRIES,
001390*                                   PT-0118
001400*
001410***************************************************************
001420*     FILES
001430*
001440*     PTHIST  - PTW-LITS-FILES-PTHIST
001450*         READ (FULL SCAN, ONE REQUEST AT A TIME)
001460*
001470***************************************************************
001480*     UTILITIES
001490*
001500***************************************************************
001510*     COPYBOOKS
001520*
001530*     PTWLITS - Common working storage: policy constants and
001540*               logical file names.
001550*     PTWERRH - Working storage layout of the error
001560*               classification interface.
001570*     PTWHIST - Working storage layout of the POINT-HISTORY
001580*               record.
001590*     PTWLINK - Parameter layout of the data passed to this
001600*               program, and (under local names) of the data
001610*               passed on to PTLEDG for the existence check.
001620*
001630***************************************************************
001640*
001650 ENVIRONMENT DIVISION.
001710 INPUT-OUTPUT SECTION.
001720 FILE-CONTROL.
001730*
001740     SELECT PTHIST-FILE ASSIGN TO PTHIST
001750            ORGANIZATION IS SEQUENTIAL
001760            ACCESS MODE IS SEQUENTIAL
001770            FILE STATUS IS WS-PTHIST-STATUS.
001780*
001790 DATA DIVISION.
001800 FILE SECTION.
001810*
001820 FD  PTHIST-FILE.
001830*
001840     COPY PTWHIST.
001850*
001860 WORKING-STORAGE SECTION.
001862*
001863* File-status and control scalars that never travel as part of
001864* a larger MOVE are declared here as standalone 77-level items,
001865* ahead of the 01-level work areas below.
001866*
001867 77  WS-PTHIST-STATUS              PIC XX    VALUE SPACES.
001868 77  WS-SORT-UPPER-BOUND           PIC 9(4)  COMP VALUE ZERO.
001869*
001870*    Store eye-catcher details to aid dump reading
001890*
001900 01  WS-DEBUG-DETAILS.
001910     05  FILLER                     PIC X(32)
001920           VALUE 'PTLHIST------WORKING STORAGE  '.
001930     05  FILLER                     PIC X     VALUE SPACE.
001940*
001950 01  FILLER.
001960*
001970     05  WS-PROGRAM-NAME               PIC X(8)  VALUE 'PTLHIST'.
001975     05  FILLER                        PIC X(4)  VALUE SPACES.
001990*
002000* Bubble-sort work fields. WS-SORT-TEMP-ENTRY is a by-hand copy
002010* of one PTL-LINK-HIST-ENTRY occurrence, used to hold a row
002020* while two adjacent rows are exchanged.
002030*
002040     05  WS-SORT-I                     PIC 9(4)  COMP
002050             VALUE ZERO.
002060     05  WS-SORT-J                     PIC 9(4)  COMP
002070             VALUE ZERO.
002100*
002110 01  WS-SORT-TEMP-ENTRY.
002120     05  WS-SORT-TEMP-ID               PIC 9(18).
002130     05  WS-SORT-TEMP-AMT               PIC S9(15).
002140     05  WS-SORT-TEMP-TYPE             PIC X(6).
002150     05  WS-SORT-TEMP-MILLIS           PIC 9(18).
002152     05  FILLER                        PIC X(3)  VALUE SPACES.
002155*
002156* Alphanumeric view of the swap buffer, used only so the whole
002157* entry can be checked for LOW-VALUES/spaces in one IF rather
002158* than field by field when this section is under the debugger.
002159*
002160 01  WS-SORT-TEMP-ENTRY-X REDEFINES WS-SORT-TEMP-ENTRY
002161             PIC X(50).
002162*
002170* Various values which you might wish to modify are placed in
002180* one copy book in order to make those sorts of changes more
002190* easily.
002200*
002210 01  FILLER.
002220     05  FILLER                        PIC X(36) VALUE
002230         '********  PTWLITS COPYBOOK  ********'.
002240     COPY PTWLITS.
002250*
002260* The working classification of the request now in progress is
002270* described in a copy book in order to ensure consistency; it
002280* is moved into PTL-LINK-STATUS by G-BUILD-LINK-RESULT just
002290* before control returns to the caller.
002300*
002310 01  FILLER.
002320     05  FILLER                        PIC X(36) VALUE
002330         '********  PTWERRH COPYBOOK  ********'.
002340     COPY PTWERRH.
002350*
002360* A private copy of the CALL interface, under local names, used
002370* only to drive the BALANCE-INQUIRY existence check against
002380* PTLEDG. Kept separate from PTL-LINK-AREA so the incoming
002390* request and its eventual result are never disturbed by the
002400* nested CALL.
002410*
002420 01  FILLER.
002430     05  FILLER                        PIC X(36) VALUE
002440         '********  PTWLINK COPYBOOK  ********'.
002450     COPY PTWLINK REPLACING ==PTL-LINK== BY ==WS-BC-LINK==.
002460*
002470 EJECT.
002480 LINKAGE SECTION.
002490*
002500* The interface to this program is described in a copy book in
002510* order to ensure consistency between PTLDRV, PTLEDG and this
002520* program.
002530*
002540 01  PTL-LINK-AREA.
002550     COPY PTWLINK.
002560*
002570 EJECT.
002580 PROCEDURE DIVISION USING PTL-LINK-AREA.
002590*
002600 PTLHIST-MAIN SECTION.
002610*
002620 PTLHIST-010.
002630     SET PTW-ERRH-NO-ERROR        TO TRUE.
002640     SET PTW-ERRH-NOT-ROLLED-BACK TO TRUE.
002650     MOVE SPACES                  TO PTW-ERRH-REASON-TEXT.
002660     MOVE WS-PROGRAM-NAME          TO PTW-ERRH-PROGRAM.
002670     MOVE SPACES                   TO PTW-ERRH-FILE-STATUS.
002680     MOVE ZERO                     TO PTL-LINK-HIST-COUNT.
002690*
002700 PTLHIST-020.
002710     PERFORM A-VALIDATE-USERID.
002720*
002730     IF  PTW-ERRH-NO-ERROR
002740         PERFORM B-CHECK-USER-EXISTS
002750     END-IF.
002760*
002770     IF  PTW-ERRH-NO-ERROR
002780         PERFORM C-SCAN-HISTORY
002790     END-IF.
002800*
002810     IF  PTW-ERRH-NO-ERROR
002820         PERFORM D-SORT-HISTORY
002830     END-IF.
002840*
002850     PERFORM G-BUILD-LINK-RESULT.
002860*
002870 END-PTLHIST-MAIN.
002880     EXIT.
002890     EJECT.
002900*
002910 A-VALIDATE-USERID SECTION.
002920*
002930* USER-ID must be present and strictly positive - see PTLEDG
002940* for the same check on the CHARGE/USE/BALANCE-INQUIRY path.
002950*
002960 A-010.
002970     IF  PTL-LINK-USER-ID = ZERO
002980         SET PTW-ERRH-ARGUMENT-ERROR TO TRUE
002990         MOVE 'USER-ID MUST BE A POSITIVE INTEGER'
003000             TO PTW-ERRH-REASON-TEXT
003010     END-IF.
003020*
003030 END-A-VALIDATE-USERID.
003040     EXIT.
003050     EJECT.
003060*
003070 B-CHECK-USER-EXISTS SECTION.
003080*
003090* This routine mirrors the balance-inquiry read by CALLing
003100* PTLEDG exactly as a genuine BALANCE-INQUIRY request would;
003110* the balance itself is of no interest here, only whether the
003120* look-up succeeds.
003130*
003140 B-010.
003150     MOVE 'BALANCE-INQUIRY' TO WS-BC-LINK-OP-CODE.
003160     MOVE PTL-LINK-USER-ID TO WS-BC-LINK-USER-ID.
003170     MOVE ZERO             TO WS-BC-LINK-AMOUNT.
003180     MOVE SPACES           TO WS-BC-LINK-REASON-TEXT.
003190     MOVE ZERO             TO WS-BC-LINK-HIST-COUNT.
003200*
003210     CALL 'PTLEDG' USING WS-BC-LINK-AREA.
003220*
003230     IF  NOT WS-BC-LINK-OK
003240         SET PTW-ERRH-RETRIEVE-ERROR TO TRUE
003250         MOVE WS-BC-LINK-REASON-TEXT TO PTW-ERRH-REASON-TEXT
003260     END-IF.
003270*
003280 END-B-CHECK-USER-EXISTS.
003290     EXIT.
003300     EJECT.
003310*
003320 C-SCAN-HISTORY SECTION.
003330*
003340* PTHIST carries no index, so the whole file is read once per
003350* request to pick out the entries belonging to this USER-ID.
003360* Matching entries are copied straight into PTL-LINK-HIST-TABLE
003370* as they are found; D-SORT-HISTORY puts them into order once
003380* the scan is complete.
003390*
003400 C-010.
003410     OPEN INPUT PTHIST-FILE.
003420*
003430     IF  WS-PTHIST-STATUS NOT = '00'
003440         SET PTW-ERRH-HIST-RETRIEVE-ERROR TO TRUE
003450         MOVE WS-PTHIST-STATUS TO PTW-ERRH-FILE-STATUS
003460         MOVE 'UNABLE TO OPEN THE POINT-HISTORY FILE'
003470             TO PTW-ERRH-REASON-TEXT
003480     ELSE
003490         PERFORM C-010-READ-NEXT UNTIL WS-PTHIST-STATUS = '10'
003500         CLOSE PTHIST-FILE
003510     END-IF.
003520*
003530 END-C-SCAN-HISTORY.
003540     EXIT.
003550     EJECT.
003560*
003570 C-010-READ-NEXT.
003580     READ PTHIST-FILE NEXT RECORD
003590         AT END
003600             MOVE '10' TO WS-PTHIST-STATUS
003610         NOT AT END
003620             CONTINUE
003630     END-READ.
003631*
003632     IF  WS-PTHIST-STATUS = '00'
003633         IF  PTW-HIST-USER-ID = PTL-LINK-USER-ID
003634             PERFORM C-020-ADD-ENTRY
003635         END-IF
003636     ELSE
003637         IF  WS-PTHIST-STATUS NOT = '10'
003638             SET PTW-ERRH-HIST-RETRIEVE-ERROR TO TRUE
003639             MOVE WS-PTHIST-STATUS TO PTW-ERRH-FILE-STATUS
003640             MOVE 'ERROR READING THE POINT-HISTORY FILE'
003641                 TO PTW-ERRH-REASON-TEXT
003642             MOVE '10' TO WS-PTHIST-STATUS
003643         END-IF
003644     END-IF.
003660*
003670 C-020-ADD-ENTRY.
003680*
003690* Entries beyond PTW-LITS-MAX-HIST-ENTRIES are silently dropped
003700* rather than abending the run - a wallet with more movements
003710* than the table can hold is not expected in practice, but a
003720* truncated answer is safer than a dead job step.
003730*
003740     IF  PTL-LINK-HIST-COUNT < PTW-LITS-MAX-HIST-ENTRIES
003750         ADD 1 TO PTL-LINK-HIST-COUNT
003760         MOVE PTW-HIST-ID            TO
003770             PTL-LINK-HIST-ID (PTL-LINK-HIST-COUNT)
003780         MOVE PTW-HIST-AMOUNT        TO
003790             PTL-LINK-HIST-AMT (PTL-LINK-HIST-COUNT)
003800         MOVE PTW-HIST-TXN-TYPE      TO
003810             PTL-LINK-HIST-TYPE (PTL-LINK-HIST-COUNT)
003820         MOVE PTW-HIST-UPDATE-MILLIS TO
003830             PTL-LINK-HIST-MILLIS (PTL-LINK-HIST-COUNT)
003840     END-IF.
003850     EJECT.
003860*
003870 D-SORT-HISTORY SECTION.
003880*
003890* A plain exchange sort over PTL-LINK-HIST-TABLE, ascending on
003900* HISTORY-ID. The table is never large enough (PTW-LITS-MAX-
003910* HIST-ENTRIES entries at most) to justify anything cleverer.
003920*
003930 D-010.
003940     IF  PTL-LINK-HIST-COUNT > 1
003950         PERFORM D-010-OUTER-PASS
003960             VARYING WS-SORT-I FROM 1 BY 1
003970             UNTIL WS-SORT-I >= PTL-LINK-HIST-COUNT
003980     END-IF.
003990*
004000 END-D-SORT-HISTORY.
004010     EXIT.
004020     EJECT.
004030*
004040 D-010-OUTER-PASS.
004050     COMPUTE WS-SORT-UPPER-BOUND = PTL-LINK-HIST-COUNT - WS-SORT-I.
004060     PERFORM D-020-INNER-PASS
004070         VARYING WS-SORT-J FROM 1 BY 1
004080         UNTIL WS-SORT-J > WS-SORT-UPPER-BOUND.
004090*
004100 D-020-INNER-PASS.
004110     IF  PTL-LINK-HIST-ID (WS-SORT-J) >
004120         PTL-LINK-HIST-ID (WS-SORT-J + 1)
004130         PERFORM D-030-SWAP-ENTRIES
004140     END-IF.
004150*
004160 D-030-SWAP-ENTRIES.
004170     MOVE PTL-LINK-HIST-ENTRY (WS-SORT-J)     TO WS-SORT-TEMP-ENTRY.
004180     MOVE PTL-LINK-HIST-ENTRY (WS-SORT-J + 1) TO
004190         PTL-LINK-HIST-ENTRY (WS-SORT-J).
004200     MOVE WS-SORT-TEMP-ENTRY TO PTL-LINK-HIST-ENTRY (WS-SORT-J + 1).
004210     EJECT.
004220*
004230 G-BUILD-LINK-RESULT SECTION.
004240*
004250* The working classification built up for this request is
004260* restated into PTL-LINK-AREA so PTLDRV does not have to COPY
004270* PTWERRH itself. An error response always comes back with an
004280* empty history table rather than a partial one.
004290*
004300 G-010.
004310     MOVE PTW-ERRH-CLASS       TO PTL-LINK-STATUS.
004320     MOVE PTW-ERRH-REASON-TEXT TO PTL-LINK-REASON-TEXT.
004330*
004340     IF  NOT PTL-LINK-OK
004350         MOVE ZERO TO PTL-LINK-HIST-COUNT
004360     END-IF.
004370*
004380 END-G-BUILD-LINK-RESULT.
004390     EXIT.
