000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                 *
000040*      ptwusrp.cpy                                             *
000045*      (C) Copyright Midland Data Services 1988, 2009.         *
000050*      All Rights Reserved.                                    *
000060*                                                              *
000070* Element of the Point Ledger nightly reconciliation suite     *
000080*               @BANNER_END@                                   *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120* The description of the USER-POINT wallet-balance master
000130* record is placed in a copy book so that PTLEDG and PTLHIST
000140* share one definition of it. USERPNT is a RELATIVE file - this
000150* shop's GnuCOBOL runtime carries no ISAM/VSAM support, so the
000160* indexed-by-USER-ID master the original design called for is
000170* substituted by a relative-key file, the relative key being
000180* derived from USER-ID by PTLEDG's own hashing paragraph.
000190*
000200*    AMENDMENT HISTORY
000210*
000220*      DATE         AUTHOR          DESCRIPTION
000230*      04/12/2004   R.OKAFOR        ORIGINAL - PT-0001
000240*      19/08/2006   R.OKAFOR        ADDED PTW-USRP-LAST-MAINT-PGM
000250*                                   FOR OPERATIONS' DUMP READING
000260*      11/03/2009   J.FENWICK       Y2K FOLLOW-UP: SPLIT-OUT
000270*                                   PTW-USRP-UPDATE-SPLIT REDEFINE
000280*                                   PER PT-0118
000290*
000300 01  PTW-USER-POINT-REC.
000310*
000320* The user is the Primary Record Identifier. A wallet with no
000330* record yet on USERPNT is represented by an empty relative
000340* slot, read back by PTLEDG as a zero balance - there is no
000350* "record not found" condition surfaced to a caller.
000360*
000370     05  PTW-USRP-USER-ID               PIC 9(18).
000380*
000390* Current balance held by the user. Whole points only - no
000400* fractional unit is ever struck on this wallet.
000410*
000420     05  PTW-USRP-BALANCE               PIC S9(15).
000430*
000440* Epoch-millisecond timestamp of the last update to this
000450* record. Informational only - carried for Operations' dump
000460* reading and never tested by any movement rule.
000470*
000480     05  PTW-USRP-UPDATE-MILLIS         PIC 9(18).
000490     05  PTW-USRP-UPDATE-SPLIT REDEFINES PTW-USRP-UPDATE-MILLIS.
000500         10  PTW-USRP-UPDATE-SECS        PIC 9(11).
000510         10  PTW-USRP-UPDATE-MSPART      PIC 9(7).
000520*
000530* Wallet status, set when the record is first written and left
000540* alone thereafter; no movement rule tests it today, but it is
000550* carried in case a future change needs to freeze a wallet.
000560*
000570     05  PTW-USRP-STATUS                PIC X VALUE 'A'.
000580         88  PTW-USRP-ACTIVE                   VALUE 'A'.
000590         88  PTW-USRP-CLOSED                   VALUE 'C'.
000600*
000610* Name of the program that last rewrote this record, for
000620* Operations' dump reading.
000630*
000640     05  PTW-USRP-LAST-MAINT-PGM        PIC X(8) VALUE SPACES.
000650*
000660     05  FILLER                         PIC X(20) VALUE SPACES.
